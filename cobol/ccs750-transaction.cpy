000100*****************************************************************
000200*    CCS750-TRANSACTION.CPY
000300*    TRANSACTION RECORD - CREDIT CARD STATEMENT ANALYSIS
000400*    ONE ENTRY PER TRANSACTION-FEED / SECOND-STATEMENT-FEED LINE
000500*****************************************************************
000600* HIST:  08/14/26  RV   CCS-118  INITIAL BUILD OF TXN LAYOUT
000700* HIST:  08/19/26  RV   CCS-118  ADDED TXN-AMOUNT SIGN RULE FIELD
000800*****************************************************************
000900*    TXN-RECORD IS THE WORKING COPY CARRIED IN THE POOL TABLE.
001000*    AMOUNTS ARE REPACKED COMP-3 FOR ARITHMETIC.  TXN-AMOUNT IS
001100*    THE SIGNED FIELD DERIVED AT CLASSIFICATION TIME - SEE RULE
001200*    CCS-118 IN CCS750 PARAGRAPH 2100-CLASSIFY-TRANSACTION.
001300*
001400 01  TXN-RECORD.
001500     05  TXN-DESCRIPTION            PIC X(40).
001600     05  TXN-DATE                   PIC 9(8).
001700     05  TXN-DATE-R REDEFINES TXN-DATE.
001800         10  TXN-DATE-YYYY          PIC 9(4).
001900         10  TXN-DATE-MM            PIC 9(2).
002000         10  TXN-DATE-DD            PIC 9(2).
002100     05  TXN-RAW-AMOUNT             PIC S9(9)V99 COMP-3.
002200     05  TXN-DEBIT-FLAG             PIC X(1).
002300         88  TXN-IS-DEBIT-FEED      VALUE 'Y'.
002400         88  TXN-IS-CREDIT-FEED     VALUE 'N'.
002500     05  TXN-AUTHORIZED-FLAG        PIC X(1).
002600         88  TXN-IS-AUTHORIZED      VALUE 'Y'.
002700         88  TXN-IS-POSTED          VALUE 'N'.
002800     05  TXN-AMOUNT                 PIC S9(9)V99 COMP-3.
002900     05  FILLER                     PIC X(4).
