000100*****************************************************************
000200*    CCS750-POOL.CPY
000300*    TRANSACTION POOL WORKING TABLE - CREDIT CARD STMT ANALYSIS
000400*    HOLDS THE COMBINED, DATE-DESCENDING SORTED POOL BUILT BY
000500*    CCS750 FROM TRANSACTION-FEED AND SECOND-STATEMENT-FEED.
000600*    ENTRY SHAPE MATCHES TXN-RECORD (CCS750-TRANSACTION.CPY).
000700*****************************************************************
000800* HIST:  08/15/26  RV   CCS-118  INITIAL BUILD, TABLE OF 2000
000900* HIST:  08/22/26  RV   CCS-118  ADDED AUTH/POSTED RUNNING CTRS
001000*****************************************************************
001100 01  TXN-POOL-AREA.
001200     05  POOL-ENTRY-COUNT           PIC S9(4) COMP VALUE ZERO.
001300     05  POOL-AUTHORIZED-COUNT      PIC S9(4) COMP VALUE ZERO.
001400     05  POOL-POSTED-COUNT          PIC S9(4) COMP VALUE ZERO.
001500     05  POOL-TABLE OCCURS 2000 TIMES
001600                     INDEXED BY POOL-IDX.
001700         10  POOL-DESCRIPTION       PIC X(40).
001800         10  POOL-DATE              PIC 9(8).
001900         10  POOL-DATE-R REDEFINES POOL-DATE.
002000             15  POOL-DATE-YYYY     PIC 9(4).
002100             15  POOL-DATE-MM       PIC 9(2).
002200             15  POOL-DATE-DD       PIC 9(2).
002300         10  POOL-RAW-AMOUNT        PIC S9(9)V99 COMP-3.
002400         10  POOL-DEBIT-FLAG        PIC X(1).
002500         10  POOL-AUTHORIZED-FLAG   PIC X(1).
002600         10  POOL-AMOUNT            PIC S9(9)V99 COMP-3.
002700         10  FILLER                 PIC X(4).
002800     05  FILLER                     PIC X(6).
