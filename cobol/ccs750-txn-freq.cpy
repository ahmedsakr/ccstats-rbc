000100*****************************************************************
000200*    CCS750-TXN-FREQ.CPY
000300*    TRANSACTION-FREQUENCY WORKING TABLE - CREDIT CARD STMT
000400*    ANALYSIS.  ONE ENTRY PER DISTINCT DESCRIPTION+AMOUNT SEEN
000500*    WHILE THE POOL IS BUILT - USED TO FIND THE MOST COMMON
000600*    RECURRING TRANSACTION (SEE CCS750 PARA 4800).
000700*****************************************************************
000800* HIST:  08/14/26  RV   CCS-118  INITIAL BUILD, TABLE OF 2000
000900* HIST:  08/21/26  RV   CCS-118  ADDED FREQ-TABLE-COUNT CONTROL
001000*****************************************************************
001100 01  TXN-FREQ-AREA.
001200     05  FREQ-TABLE-COUNT           PIC S9(4) COMP VALUE ZERO.
001300     05  FREQ-TABLE OCCURS 2000 TIMES
001400                     INDEXED BY FREQ-IDX.
001500         10  FREQ-DESCRIPTION       PIC X(40).
001600         10  FREQ-AMOUNT            PIC S9(9)V99 COMP-3.
001700         10  FREQ-COUNT             PIC 9(5) COMP-3.
001800         10  FILLER                 PIC X(5).
001900     05  FILLER                     PIC X(6).
