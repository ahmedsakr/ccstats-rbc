000100*****************************************************************
000200*    CCS750  -  CREDIT CARD STATEMENT TRANSACTION ANALYSIS
000300*    READS ONE OR TWO CLASSIFIED TRANSACTION FEEDS, MERGES THEM
000400*    INTO ONE DATE-DESCENDING POOL, AND WRITES A COLUMNAR SUMMARY
000500*    REPORT OF BALANCE, AVERAGES, STD DEVIATION, AND THE MOST/
000600*    LEAST EXPENSIVE AND MOST COMMON TRANSACTIONS.
000700*****************************************************************
000800       IDENTIFICATION DIVISION.
000900       PROGRAM-ID.    CCS750.
001000       AUTHOR.        R. VANCE.
001100       INSTALLATION.  MBCNTR SERVICE BUREAU - CARD SERVICES GRP.
001200       DATE-WRITTEN.  03/12/87.
001300       DATE-COMPILED.
001400       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001500*****************************************************************
001600*    C H A N G E   L O G
001700*
001800* HIST:  03/12/87  DS   TKT-0091  INITIAL BUILD - CARD AUDIT
001900* HIST:                           EXTRACT, ONE FEED, BALANCE AND
002000* HIST:                           TRANSACTION COUNT ONLY.
002100* HIST:  11/02/88  DS   TKT-0140  ADDED AVERAGE-PER-TRANSACTION.
002200* HIST:  06/19/90  PK   TKT-0233  ADDED STANDARD DEVIATION CALC
002300* HIST:                           FOR AUDIT VARIANCE REPORTING.
002400* HIST:  02/08/91  PK   TKT-0261  ADDED AVERAGE-PER-DAY AND
002500* HIST:                           AVERAGE-PER-WEEK FIGURES.
002600* HIST:  09/30/93  LH   TKT-0318  ADDED MOST/LEAST EXPENSIVE SCAN.
002700* HIST:  04/11/96  LH   TKT-0355  PORTED FROM CARD-AUDIT BATCH TO
002800* HIST:                           OPEN SYSTEMS COBOL, DYNAMIC
002900* HIST:                           FILE ASSIGNMENT ADDED.
003000* HIST:  01/14/98  MT   TKT-0388  Y2K - TXN-DATE WINDOWED TO
003100* HIST:                           4-DIGIT YEAR THROUGHOUT. ALL
003200* HIST:                           DATE MATH REDONE ON YYYY FORM.
003300* HIST:  07/22/99  MT   TKT-0390  Y2K REGRESSION FIX - LEAP YEAR
003400* HIST:                           TEST WAS MISSING THE CENTURY
003500* HIST:                           EXCEPTION (1900 NOT A LEAP YR).
003600* HIST:  05/03/03  RG   TKT-0447  ADDED SECOND-STATEMENT-FEED
003700* HIST:                           MERGE FOR TWO-MONTH ROLLUPS.
003800* HIST:  10/17/11  RG   TKT-0512  ADDED KEYWORD-EXCLUDE RUN PARM
003900* HIST:                           TO DROP RECURRING SUBSCRIPTION
004000* HIST:                           DRAFTS BEFORE TOTALLING.
004100* HIST:  08/09/26  RV   CCS-118  RETARGETED CARD AUDIT ENGINE AS
004200* HIST:                          CREDIT CARD STATEMENT ANALYSIS.
004300* HIST:                          REPLACED MBILL LAYOUTS WITH THE
004400* HIST:                          TXN/POOL/FREQ COPYBOOKS, ADDED
004500* HIST:                          MOST-COMMON-TXN SCAN AND THE
004600* HIST:                          AUTHORIZED/POSTED SUB-COUNTS.
004700* HIST:  08/09/26  RV   CCS-118  ADDED DATE-RANGE, AMOUNT-RANGE
004800* HIST:                          AND DESCRIPTION-KEYWORD FILTER
004900* HIST:                          PARMS (DIAGNOSTIC ONLY - THE
005000* HIST:                          PRINTED SUMMARY ALWAYS COVERS
005100* HIST:                          THE WHOLE MERGED POOL).
005200* HIST:  08/09/26  RV   CCS-118  QA - ROUNDED STD DEV TO 4 DEC,
005300* HIST:                          AVERAGES TO 2 DEC PER AUDIT.
005400* HIST:  08/09/26  RV   CCS-124  ADDED EQUAL-TO COUNT AND REMOVE-
005500* HIST:                          BY-EQUIVALENCE RUN PARMS - MISSED
005600* HIST:                          IN THE CCS-118 CUTOVER, WHEN THE
005700* HIST:                          DESC+AMOUNT RULE WAS ONLY WIRED
005800* HIST:                          INTO THE FREQUENCY SCAN.
005900*****************************************************************
006000       ENVIRONMENT DIVISION.
006100*
006200       CONFIGURATION SECTION.
006300       SPECIAL-NAMES.
006400           CONSOLE IS CRT
006500           C01 IS TOP-OF-FORM
006600           CLASS CCS-LOWER-LETTER IS 'a' THRU 'z'
006700           UPSI-0 ON STATUS IS CCS-DEBUG-ON
006800                  OFF STATUS IS CCS-DEBUG-OFF.
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100      * /users/public/card01.dat
007200           SELECT TXN-FEED    ASSIGN TO DYNAMIC TXN-FEED-PATH
007300                  ORGANIZATION LINE SEQUENTIAL.
007400      * /users/public/card02.dat
007500           SELECT SECOND-FEED ASSIGN TO DYNAMIC SECOND-FEED-PATH
007600                  ORGANIZATION LINE SEQUENTIAL.
007700      * /users/public/out/card01.sum
007800           SELECT SUMMARY-RPT ASSIGN TO DYNAMIC RPT-PATH
007900                  ORGANIZATION LINE SEQUENTIAL.
008000*
008100       DATA DIVISION.
008200*
008300       FILE SECTION.
008400*
008500       FD  TXN-FEED
008600           RECORD CONTAINS 64 CHARACTERS
008700           LABEL RECORDS ARE STANDARD
008800           DATA RECORD IS TXN-FD-REC.
008900       01  TXN-FD-REC.
009000           05  TXN-FD-DESCRIPTION     PIC X(40).
009100           05  TXN-FD-DATE            PIC 9(8).
009200           05  TXN-FD-RAW-AMOUNT      PIC S9(9)V99
009300                   SIGN IS LEADING SEPARATE CHARACTER.
009400           05  TXN-FD-DEBIT-FLAG      PIC X(1).
009500           05  TXN-FD-AUTHORIZED-FLAG PIC X(1).
009600           05  FILLER                 PIC X(2).
009700*
009800       FD  SECOND-FEED
009900           RECORD CONTAINS 64 CHARACTERS
010000           LABEL RECORDS ARE STANDARD
010100           DATA RECORD IS SECOND-FD-REC.
010200       01  SECOND-FD-REC.
010300           05  SECOND-FD-DESCRIPTION     PIC X(40).
010400           05  SECOND-FD-DATE            PIC 9(8).
010500           05  SECOND-FD-RAW-AMOUNT      PIC S9(9)V99
010600                   SIGN IS LEADING SEPARATE CHARACTER.
010700           05  SECOND-FD-DEBIT-FLAG      PIC X(1).
010800           05  SECOND-FD-AUTHORIZED-FLAG PIC X(1).
010900           05  FILLER                    PIC X(2).
011000*
011100       FD  SUMMARY-RPT
011200           RECORD CONTAINS 66 CHARACTERS
011300           LABEL RECORDS ARE OMITTED
011400           DATA RECORD IS RPT-REC.
011500       01  RPT-REC                   PIC X(66).
011600*
011700       WORKING-STORAGE SECTION.
011800*
011900       copy '/users/devel/ccs750-transaction.cpy'.
012000       copy '/users/devel/ccs750-txn-freq.cpy'.
012100       copy '/users/devel/ccs750-pool.cpy'.
012200       copy '/users/devel/ccs750-summary.cpy'.
012300*
012400*    STANDALONE SCRATCH COUNTERS AND SWITCHES - 77-LEVEL, NOT PART
012500*    OF ANY FIXED RECORD, PER SHOP CONVENTION FOR SCRATCH ITEMS
012600*    SHARED ACROSS SEVERAL PARAGRAPHS.
012700*
012800       77  WS-SCAN-SUB            PIC S9(4) COMP.
012900       77  WS-FREQ-FOUND-SW       PIC 9(1)       VALUE 0.
013000       77  WS-EQUAL-SUB           PIC S9(4) COMP.
013100       77  WS-EQUAL-MATCH-COUNT   PIC S9(5) COMP VALUE 0.
013200       77  WS-EQUIV-SUB           PIC S9(4) COMP.
013300*
013400       01  VARIABLES.
013500           05  WS-RUN-COMMAND-LINE    PIC X(200).
013600           05  WS-TXN-FEED-TOK        PIC X(20).
013700           05  WS-SECOND-FEED-TOK     PIC X(20).
013800           05  WS-RPT-NAME-TOK        PIC X(20).
013900           05  WS-EXCLUDE-KEYWORD-TOK PIC X(20).
014000           05  WS-KEYWORD-FILTER-TOK  PIC X(20).
014100           05  WS-DATE-FROM-TOK       PIC X(20).
014200           05  WS-DATE-TO-TOK         PIC X(20).
014300           05  WS-AMT-FROM-TOK        PIC X(20).
014400           05  WS-AMT-TO-TOK          PIC X(20).
014500           05  WS-EQUAL-DESC-TOK      PIC X(40).
014600           05  WS-EQUAL-AMT-TOK       PIC X(20).
014700           05  WS-REMOVE-EQUIV-TOK    PIC X(20).
014800           05  TXN-FEED-PATH.
014900               10  FILLER             PIC X(14)
015000                      VALUE '/users/public/'.
015100               10  TXN-FEED-NAME      PIC X(20).
015200           05  SECOND-FEED-PATH.
015300               10  FILLER             PIC X(14)
015400                      VALUE '/users/public/'.
015500               10  SECOND-FEED-NAME   PIC X(20).
015600           05  RPT-PATH.
015700               10  FILLER             PIC X(14)
015800                      VALUE '/users/public/'.
015900               10  RPT-NAME           PIC X(20).
016000           05  WS-SECOND-FEED-SW      PIC X(1)  VALUE 'N'.
016100               88  WS-HAVE-SECOND-FEED     VALUE 'Y'.
016200           05  WS-DATE-RANGE-SW        PIC X(1) VALUE 'N'.
016300           05  WS-AMT-RANGE-SW         PIC X(1) VALUE 'N'.
016400           05  WS-KEYWORD-FILTER-SW    PIC X(1) VALUE 'N'.
016500           05  WS-EXCLUDE-KEYWORD-SW   PIC X(1) VALUE 'N'.
016600           05  WS-EQUAL-FILTER-SW      PIC X(1) VALUE 'N'.
016700           05  WS-REMOVE-EQUIV-SW      PIC X(1) VALUE 'N'.
016800           05  DATE-FROM-PARM          PIC 9(8) VALUE ZERO.
016900           05  DATE-TO-PARM            PIC 9(8) VALUE ZERO.
017000           05  WS-AMT-FROM-RAW         PIC S9(9) COMP VALUE 0.
017100           05  WS-AMT-TO-RAW           PIC S9(9) COMP VALUE 0.
017200           05  WS-EQUAL-AMT-RAW        PIC S9(9) COMP VALUE 0.
017300           05  AMT-FROM-PARM        PIC S9(9)V99 COMP-3 VALUE 0.
017400           05  AMT-TO-PARM          PIC S9(9)V99 COMP-3 VALUE 0.
017500           05  EQUAL-AMT-PARM        PIC S9(9)V99 COMP-3 VALUE 0.
017600           05  KEYWORD-FILTER-PARM     PIC X(40).
017700           05  EXCLUDE-KEYWORD-PARM    PIC X(40).
017800           05  EQUAL-DESC-PARM         PIC X(40).
017900           05  TXN-FEED-EOF-SW         PIC 9(1) VALUE 0.
018000           05  SECOND-FEED-EOF-SW      PIC 9(1) VALUE 0.
018100           05  WS-FEED-READ-CTR     PIC S9(7) COMP VALUE 0.
018200           05  WS-SECOND-READ-CTR   PIC S9(7) COMP VALUE 0.
018300       01  POOL-WORK-AREA.
018400           05  WS-INS-IDX           PIC S9(4) COMP.
018500           05  WS-SHIFT-SUB         PIC S9(4) COMP.
018600           05  WS-FREQ-SUB          PIC S9(4) COMP.
018700           05  WS-TRIM-SUB          PIC S9(4) COMP.
018800           05  WS-TRIM-LEN          PIC S9(4) COMP.
018900           05  WS-TRIM-WORK         PIC X(40).
019000           05  WS-SHIFT-PREV        PIC S9(4) COMP.
019100           05  FILLER               PIC X(6).
019200       01  CLASSIFY-WORK-AREA.
019300           05  WS-DEBIT-COUNT       PIC S9(5) COMP VALUE 0.
019400           05  WS-CREDIT-COUNT      PIC S9(5) COMP VALUE 0.
019500           05  WS-DEBIT-TOTAL    PIC S9(9)V99 COMP-3 VALUE 0.
019600           05  WS-CREDIT-TOTAL   PIC S9(9)V99 COMP-3 VALUE 0.
019700           05  FILLER               PIC X(6).
019800       01  DATE-CALC-AREA.
019900           05  WS-CALC-DATE         PIC 9(8).
020000           05  WS-CALC-DATE-R REDEFINES WS-CALC-DATE.
020100               10  WS-CALC-YYYY     PIC 9(4).
020200               10  WS-CALC-MM       PIC 9(2).
020300               10  WS-CALC-DD       PIC 9(2).
020400           05  WS-CALC-DATE-X REDEFINES WS-CALC-DATE PIC X(8).
020500           05  WS-ABS-DAY-NUM       PIC S9(9) COMP.
020600           05  WS-MIN-ABS-DAY       PIC S9(9) COMP.
020700           05  WS-MAX-ABS-DAY       PIC S9(9) COMP.
020800           05  WS-MIN-DATE          PIC 9(8).
020900           05  WS-MAX-DATE          PIC 9(8).
021000           05  WS-DAYS-SIZE         PIC S9(7) COMP VALUE 0.
021100           05  WS-DAYS-SUB          PIC S9(4) COMP.
021200           05  WS-LEAP-YEAR-SW      PIC 9(1).
021300           05  WS-DIV-QUOT          PIC S9(9) COMP.
021400           05  WS-DIV-REM           PIC S9(9) COMP.
021500           05  FILLER               PIC X(6).
021600*
021700*    CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR - LOADED
021800*    VIA REDEFINES OF A FILLER'D VALUE LIST, PER SHOP HABIT.
021900*
022000       01  CUM-DAYS-LOAD-AREA.
022100           05  FILLER  PIC 9(3) VALUE 000.
022200           05  FILLER  PIC 9(3) VALUE 031.
022300           05  FILLER  PIC 9(3) VALUE 059.
022400           05  FILLER  PIC 9(3) VALUE 090.
022500           05  FILLER  PIC 9(3) VALUE 120.
022600           05  FILLER  PIC 9(3) VALUE 151.
022700           05  FILLER  PIC 9(3) VALUE 181.
022800           05  FILLER  PIC 9(3) VALUE 212.
022900           05  FILLER  PIC 9(3) VALUE 243.
023000           05  FILLER  PIC 9(3) VALUE 273.
023100           05  FILLER  PIC 9(3) VALUE 304.
023200           05  FILLER  PIC 9(3) VALUE 334.
023300           05  FILLER  PIC X(4) VALUE SPACES.
023400       01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LOAD-AREA.
023500           05  CUM-DAYS OCCURS 12 TIMES PIC 9(3).
023600           05  FILLER               PIC X(4).
023700       01  STDDEV-WORK-AREA.
023800           05  WS-SUMSQ          PIC S9(11)V9999 COMP-3 VALUE 0.
023900           05  WS-DEVIATION       PIC S9(9)V99 COMP-3.
024000           05  WS-VARIANCE        PIC S9(9)V9999 COMP-3.
024100           05  WS-STDEV-SUB       PIC S9(4) COMP.
024200           05  WS-SQRT-X          PIC S9(9)V9999 COMP-3.
024300           05  WS-SQRT-GUESS      PIC S9(9)V9999 COMP-3.
024400           05  WS-SQRT-RESULT     PIC S9(9)V9999 COMP-3.
024500           05  WS-SQRT-ITER       PIC S9(4) COMP.
024600           05  FILLER             PIC X(6).
024700       01  MOST-LEAST-WORK-AREA.
024800           05  WS-EXP-SUB          PIC S9(4) COMP.
024900           05  WS-MOST-EXP-AMT   PIC S9(9)V99 COMP-3.
025000           05  WS-MOST-EXP-DESC    PIC X(40).
025100           05  WS-LEAST-EXP-AMT  PIC S9(9)V99 COMP-3.
025200           05  WS-LEAST-EXP-DESC   PIC X(40).
025300           05  WS-COMMON-SUB       PIC S9(4) COMP.
025400           05  WS-COMMON-FREQ      PIC S9(5) COMP.
025500           05  WS-COMMON-DESC      PIC X(40).
025600           05  FILLER              PIC X(6).
025700       01  KEYWORD-WORK-AREA.
025800           05  WS-CASE-UPPER          PIC X(26)
025900                   VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026000           05  WS-CASE-LOWER          PIC X(26)
026100                   VALUE 'abcdefghijklmnopqrstuvwxyz'.
026200           05  WS-FOLD-FIELD          PIC X(40).
026300           05  WS-KEYWORD-FOLDED      PIC X(40).
026400           05  WS-CONTAINS-SW         PIC X(1).
026500           05  WS-CONTAINS-HAYSTACK   PIC X(40).
026600           05  WS-CONTAINS-NEEDLE     PIC X(40).
026700           05  WS-CONTAINS-NEEDLE-LEN PIC S9(4) COMP.
026800           05  WS-CONTAINS-POS        PIC S9(4) COMP.
026900           05  WS-CONTAINS-MAXPOS     PIC S9(4) COMP.
027000           05  WS-LEN-FIELD           PIC X(40).
027100           05  WS-LEN-RESULT          PIC S9(4) COMP.
027200           05  WS-DESC-MATCH-COUNT    PIC S9(5) COMP VALUE 0.
027300           05  WS-DESC-SUB            PIC S9(4) COMP.
027400           05  WS-REMOVE-SUB          PIC S9(4) COMP.
027500           05  WS-COMPACT-SUB         PIC S9(4) COMP.
027600           05  WS-COMPACT-NEXT        PIC S9(4) COMP.
027700           05  FILLER                 PIC X(6).
027800       01  FILTER-WORK-AREA.
027900           05  WS-FDATE-COUNT       PIC S9(5) COMP VALUE 0.
028000           05  WS-FDATE-SUB         PIC S9(4) COMP.
028100           05  WS-FAMT-COUNT        PIC S9(5) COMP VALUE 0.
028200           05  WS-FAMT-SUB          PIC S9(4) COMP.
028300           05  WS-RANGE-COUNT       PIC S9(5) COMP VALUE 0.
028400           05  WS-RANGE-SUB         PIC S9(4) COMP.
028500           05  WS-RANGE-TOTAL    PIC S9(9)V99 COMP-3 VALUE 0.
028600           05  WS-RANGE-AVG      PIC S9(9)V99 COMP-3 VALUE 0.
028700           05  WS-RANGE-FROM-ABS    PIC S9(9) COMP.
028800           05  WS-RANGE-TO-ABS      PIC S9(9) COMP.
028900           05  WS-RANGE-DAYS        PIC S9(7) COMP.
029000           05  FILLER               PIC X(6).
029100*
029200       PROCEDURE DIVISION.
029300*
029400       0000-MAIN-LINE.
029500           DISPLAY SPACES UPON CRT.
029600           DISPLAY '* * *  B E G I N  C C S 7 5 0  * * *'
029700               UPON CRT AT 1401.
029800           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
029900           PERFORM 2000-READ-TRANSACTION-FEED THRU 2000-EXIT.
030000           PERFORM 2100-MAIN THRU 2100-EXIT
030100               UNTIL TXN-FEED-EOF-SW = 1.
030200           IF WS-HAVE-SECOND-FEED
030300               PERFORM 2300-MERGE-SECOND-STATEMENT THRU 2300-EXIT.
030400           IF WS-EXCLUDE-KEYWORD-SW = 'Y'
030500               PERFORM 4910-REMOVE-TRANSACTIONS-BY-KEYWORD
030600                   THRU 4910-EXIT.
030700           IF WS-REMOVE-EQUIV-SW = 'Y'
030800               PERFORM 4935-REMOVE-TRANSACTIONS-BY-EQUIVALENCE
030900                   THRU 4935-EXIT.
031000           IF WS-KEYWORD-FILTER-SW = 'Y'
031100               PERFORM 4900-GET-TRANSACTIONS-BY-DESCRIPTION
031200                   THRU 4900-EXIT.
031300           IF WS-EQUAL-FILTER-SW = 'Y'
031400               PERFORM 4930-GET-TRANSACTIONS-EQUAL-TO
031500                   THRU 4930-EXIT.
031600           IF WS-DATE-RANGE-SW = 'Y'
031700               PERFORM 4300-GET-TRANSACTIONS-FROM-DATES
031800                   THRU 4300-EXIT
031900               PERFORM 4530-GET-AVERAGE-FROM-RANGE THRU 4530-EXIT.
032000           IF WS-AMT-RANGE-SW = 'Y'
032100               PERFORM 4310-GET-TRANSACTIONS-FROM-AMOUNTS
032200                   THRU 4310-EXIT.
032300           PERFORM 4100-GET-DEBIT-TRANSACTIONS THRU 4100-EXIT.
032400           PERFORM 4110-GET-CREDIT-TRANSACTIONS THRU 4110-EXIT.
032500           PERFORM 4200-GET-BALANCE THRU 4200-EXIT.
032600           PERFORM 4500-GET-AVERAGE-TRANSACTION THRU 4500-EXIT.
032700           PERFORM 4510-GET-AVERAGE-DAY THRU 4510-EXIT.
032800           PERFORM 4520-GET-AVERAGE-WEEK THRU 4520-EXIT.
032900           PERFORM 4600-GET-STANDARD-DEVIATION THRU 4600-EXIT.
033000           PERFORM 4700-GET-MOST-EXPENSIVE THRU 4700-EXIT.
033100           PERFORM 4710-GET-LEAST-EXPENSIVE THRU 4710-EXIT.
033200           PERFORM 4800-GET-MOST-COMMON-TRANSACTION
033300               THRU 4800-EXIT.
033400           PERFORM 6000-PRODUCE-SUMMARY-REPORT THRU 6000-EXIT.
033500           PERFORM 9000-END-RUN.
033600*
033700       1000-INITIALIZE.
033800           ACCEPT WS-RUN-COMMAND-LINE FROM COMMAND-LINE.
033900           UNSTRING WS-RUN-COMMAND-LINE DELIMITED BY ALL SPACE
034000               INTO WS-TXN-FEED-TOK     WS-SECOND-FEED-TOK
034100                    WS-RPT-NAME-TOK     WS-EXCLUDE-KEYWORD-TOK
034200                    WS-KEYWORD-FILTER-TOK
034300                    WS-DATE-FROM-TOK    WS-DATE-TO-TOK
034400                    WS-AMT-FROM-TOK     WS-AMT-TO-TOK
034500                    WS-EQUAL-DESC-TOK   WS-EQUAL-AMT-TOK
034600                    WS-REMOVE-EQUIV-TOK.
034700           IF WS-TXN-FEED-TOK = SPACES
034800               DISPLAY '!!!! ENTER TXN-FEED FILE NAME ON CMD LINE'
034900                   UPON CRT AT 2301
035000               STOP RUN.
035100           MOVE WS-TXN-FEED-TOK TO TXN-FEED-NAME.
035200           MOVE WS-RPT-NAME-TOK TO RPT-NAME.
035300           IF WS-RPT-NAME-TOK(1:1) IS CCS-LOWER-LETTER
035400               DISPLAY 'NOTE - REPORT FILE NAME STARTS LOWER CASE'
035500                   UPON CRT AT 2401.
035600           IF WS-SECOND-FEED-TOK NOT = SPACES
035700           AND WS-SECOND-FEED-TOK NOT = 'NONE'
035800               MOVE WS-SECOND-FEED-TOK TO SECOND-FEED-NAME
035900               MOVE 'Y' TO WS-SECOND-FEED-SW.
036000           IF WS-EXCLUDE-KEYWORD-TOK NOT = SPACES
036100           AND WS-EXCLUDE-KEYWORD-TOK NOT = 'NONE'
036200               MOVE WS-EXCLUDE-KEYWORD-TOK TO EXCLUDE-KEYWORD-PARM
036300               MOVE 'Y' TO WS-EXCLUDE-KEYWORD-SW.
036400           IF WS-KEYWORD-FILTER-TOK NOT = SPACES
036500           AND WS-KEYWORD-FILTER-TOK NOT = 'NONE'
036600               MOVE WS-KEYWORD-FILTER-TOK TO KEYWORD-FILTER-PARM
036700               MOVE 'Y' TO WS-KEYWORD-FILTER-SW.
036800           IF WS-DATE-FROM-TOK NOT = SPACES
036900           AND WS-DATE-FROM-TOK NOT = 'NONE'
037000               MOVE WS-DATE-FROM-TOK(1:8) TO DATE-FROM-PARM
037100               MOVE WS-DATE-TO-TOK(1:8)   TO DATE-TO-PARM
037200               MOVE 'Y' TO WS-DATE-RANGE-SW.
037300           IF WS-AMT-FROM-TOK NOT = SPACES
037400           AND WS-AMT-FROM-TOK NOT = 'NONE'
037500               MOVE WS-AMT-FROM-TOK TO WS-AMT-FROM-RAW
037600               MOVE WS-AMT-TO-TOK   TO WS-AMT-TO-RAW
037700               COMPUTE AMT-FROM-PARM = WS-AMT-FROM-RAW / 100
037800               COMPUTE AMT-TO-PARM   = WS-AMT-TO-RAW / 100
037900               MOVE 'Y' TO WS-AMT-RANGE-SW.
038000           IF WS-EQUAL-DESC-TOK NOT = SPACES
038100           AND WS-EQUAL-DESC-TOK NOT = 'NONE'
038200               MOVE WS-EQUAL-DESC-TOK TO EQUAL-DESC-PARM
038300               MOVE WS-EQUAL-AMT-TOK  TO WS-EQUAL-AMT-RAW
038400               COMPUTE EQUAL-AMT-PARM = WS-EQUAL-AMT-RAW / 100
038500               MOVE 'Y' TO WS-EQUAL-FILTER-SW.
038600           IF WS-REMOVE-EQUIV-TOK = 'Y'
038700               MOVE 'Y' TO WS-REMOVE-EQUIV-SW.
038800           OPEN INPUT  TXN-FEED.
038900           IF WS-HAVE-SECOND-FEED
039000               OPEN INPUT SECOND-FEED.
039100           OPEN OUTPUT SUMMARY-RPT.
039200       1000-EXIT.
039300           EXIT.
039400*
039500       2000-READ-TRANSACTION-FEED.
039600           READ TXN-FEED
039700               AT END
039800                   MOVE 1 TO TXN-FEED-EOF-SW
039900                   GO TO 2000-EXIT.
040000           ADD 1 TO WS-FEED-READ-CTR.
040100           MOVE TXN-FD-DESCRIPTION     TO TXN-DESCRIPTION.
040200           MOVE TXN-FD-DATE            TO TXN-DATE.
040300           MOVE TXN-FD-RAW-AMOUNT      TO TXN-RAW-AMOUNT.
040400           MOVE TXN-FD-DEBIT-FLAG      TO TXN-DEBIT-FLAG.
040500           MOVE TXN-FD-AUTHORIZED-FLAG TO TXN-AUTHORIZED-FLAG.
040600       2000-EXIT.
040700           EXIT.
040800*
040900       2100-MAIN.
041000           PERFORM 2050-TRIM-DESCRIPTION THRU 2050-EXIT.
041100           PERFORM 2150-CLASSIFY-TRANSACTION THRU 2150-EXIT.
041200           PERFORM 2200-ROUTE-TO-SUBPOOL THRU 2200-EXIT.
041300           IF CCS-DEBUG-ON
041400               DISPLAY 'READ ' WS-FEED-READ-CTR ' : '
041500                   TXN-DESCRIPTION UPON CRT.
041600           PERFORM 2000-READ-TRANSACTION-FEED THRU 2000-EXIT.
041700       2100-EXIT.
041800           EXIT.
041900*
042000*    LEFT-TRIM THE DESCRIPTION.  THE FIXED-WIDTH MOVE INTO
042100*    TXN-DESCRIPTION ALREADY BLANK-PADS THE RIGHT, SO ONLY THE
042200*    LEADING RUN OF SPACES NEEDS TO BE SHIFTED OUT.
042300*
042400       2050-TRIM-DESCRIPTION.
042500           MOVE 1 TO WS-TRIM-SUB.
042600           PERFORM 2051-SKIP-LEADING-SPACE THRU 2051-EXIT
042700               UNTIL WS-TRIM-SUB > 40
042800                  OR TXN-DESCRIPTION(WS-TRIM-SUB:1) NOT = SPACE.
042900           IF WS-TRIM-SUB > 1 AND WS-TRIM-SUB < 41
043000               COMPUTE WS-TRIM-LEN = 41 - WS-TRIM-SUB
043100               MOVE SPACES TO WS-TRIM-WORK
043200               MOVE TXN-DESCRIPTION(WS-TRIM-SUB:WS-TRIM-LEN)
043300                   TO WS-TRIM-WORK(1:WS-TRIM-LEN)
043400               MOVE WS-TRIM-WORK TO TXN-DESCRIPTION.
043500       2050-EXIT.
043600           EXIT.
043700       2051-SKIP-LEADING-SPACE.
043800           ADD 1 TO WS-TRIM-SUB.
043900       2051-EXIT.
044000           EXIT.
044100*
044200*    SIGNED-AMOUNT RULE - DEBITS POSITIVE, CREDITS NEGATIVE.
044300*
044400       2150-CLASSIFY-TRANSACTION.
044500           IF TXN-DEBIT-FLAG = 'Y'
044600               MOVE TXN-RAW-AMOUNT TO TXN-AMOUNT
044700           ELSE
044800               COMPUTE TXN-AMOUNT = 0 - TXN-RAW-AMOUNT.
044900       2150-EXIT.
045000           EXIT.
045100*
045200       2200-ROUTE-TO-SUBPOOL.
045300           IF TXN-AUTHORIZED-FLAG = 'Y'
045400               ADD 1 TO POOL-AUTHORIZED-COUNT
045500           ELSE
045600               ADD 1 TO POOL-POSTED-COUNT.
045700           PERFORM 3000-POOL-INSERT THRU 3000-EXIT.
045800       2200-EXIT.
045900           EXIT.
046000*
046100*    FOLD IN A SECOND STATEMENT PERIOD - SORTED INSERT PER
046200*    TRANSACTION, NOT A RAW APPEND, SO THE POOL STAYS ORDERED.
046300*
046400       2300-MERGE-SECOND-STATEMENT.
046500           PERFORM 2400-READ-SECOND-STATEMENT-FEED THRU 2400-EXIT.
046600           PERFORM 2350-MERGE-ONE THRU 2350-EXIT
046700               UNTIL SECOND-FEED-EOF-SW = 1.
046800           CLOSE SECOND-FEED.
046900       2300-EXIT.
047000           EXIT.
047100       2350-MERGE-ONE.
047200           PERFORM 2050-TRIM-DESCRIPTION THRU 2050-EXIT.
047300           PERFORM 2150-CLASSIFY-TRANSACTION THRU 2150-EXIT.
047400           PERFORM 2200-ROUTE-TO-SUBPOOL THRU 2200-EXIT.
047500           PERFORM 2400-READ-SECOND-STATEMENT-FEED THRU 2400-EXIT.
047600       2350-EXIT.
047700           EXIT.
047800       2400-READ-SECOND-STATEMENT-FEED.
047900           READ SECOND-FEED
048000               AT END
048100                   MOVE 1 TO SECOND-FEED-EOF-SW
048200                   GO TO 2400-EXIT.
048300           ADD 1 TO WS-SECOND-READ-CTR.
048400           MOVE SECOND-FD-DESCRIPTION     TO TXN-DESCRIPTION.
048500           MOVE SECOND-FD-DATE            TO TXN-DATE.
048600           MOVE SECOND-FD-RAW-AMOUNT      TO TXN-RAW-AMOUNT.
048700           MOVE SECOND-FD-DEBIT-FLAG      TO TXN-DEBIT-FLAG.
048800           MOVE SECOND-FD-AUTHORIZED-FLAG TO TXN-AUTHORIZED-FLAG.
048900       2400-EXIT.
049000           EXIT.
049100*
049200*    SORTED-INSERT-BY-DATE, DESCENDING.  ADVANCE THE INSERT
049300*    POINT WHILE THE POOL ENTRY'S DATE IS STRICTLY AFTER THE
049400*    NEW TRANSACTION'S DATE, THEN SHIFT AND INSERT THERE.
049500*
049600       3000-POOL-INSERT.
049700           MOVE 1 TO WS-INS-IDX.
049800           PERFORM 3100-FIND-INSERT-POINT THRU 3100-EXIT
049900               UNTIL WS-INS-IDX > POOL-ENTRY-COUNT
050000                  OR NOT (POOL-DATE(WS-INS-IDX) > TXN-DATE).
050100           PERFORM 3200-SHIFT-AND-INSERT THRU 3200-EXIT.
050200           PERFORM 3300-UPDATE-FREQUENCY THRU 3300-EXIT.
050300       3000-EXIT.
050400           EXIT.
050500       3100-FIND-INSERT-POINT.
050600           ADD 1 TO WS-INS-IDX.
050700       3100-EXIT.
050800           EXIT.
050900       3200-SHIFT-AND-INSERT.
051000           COMPUTE WS-SHIFT-SUB = POOL-ENTRY-COUNT + 1.
051100           PERFORM 3210-SHIFT-ONE-DOWN THRU 3210-EXIT
051200               UNTIL WS-SHIFT-SUB <= WS-INS-IDX.
051300           MOVE TXN-DESCRIPTION TO POOL-DESCRIPTION(WS-INS-IDX).
051400           MOVE TXN-DATE        TO POOL-DATE(WS-INS-IDX).
051500           MOVE TXN-RAW-AMOUNT  TO POOL-RAW-AMOUNT(WS-INS-IDX).
051600           MOVE TXN-DEBIT-FLAG  TO POOL-DEBIT-FLAG(WS-INS-IDX).
051700           MOVE TXN-AUTHORIZED-FLAG
051800               TO POOL-AUTHORIZED-FLAG(WS-INS-IDX).
051900           MOVE TXN-AMOUNT      TO POOL-AMOUNT(WS-INS-IDX).
052000           ADD 1 TO POOL-ENTRY-COUNT.
052100       3200-EXIT.
052200           EXIT.
052300       3210-SHIFT-ONE-DOWN.
052400           COMPUTE WS-SHIFT-PREV = WS-SHIFT-SUB - 1.
052500           MOVE POOL-TABLE(WS-SHIFT-PREV)
052600               TO POOL-TABLE(WS-SHIFT-SUB).
052700           SUBTRACT 1 FROM WS-SHIFT-SUB.
052800       3210-EXIT.
052900           EXIT.
053000*
053100*    FREQUENCY TRACKING FOR MOST-COMMON-TRANSACTION - KEYED BY
053200*    DESCRIPTION+AMOUNT EQUALITY, CASE-SENSITIVE, EXACT.
053300*
053400       3300-UPDATE-FREQUENCY.
053500           MOVE 0 TO WS-FREQ-FOUND-SW.
053600           MOVE 1 TO WS-FREQ-SUB.
053700           PERFORM 3310-SCAN-FREQ-ENTRY THRU 3310-EXIT
053800               UNTIL WS-FREQ-SUB > FREQ-TABLE-COUNT
053900                  OR WS-FREQ-FOUND-SW = 1.
054000           IF WS-FREQ-FOUND-SW = 0
054100               ADD 1 TO FREQ-TABLE-COUNT
054200               MOVE TXN-DESCRIPTION
054300                   TO FREQ-DESCRIPTION(FREQ-TABLE-COUNT)
054400               MOVE TXN-AMOUNT TO FREQ-AMOUNT(FREQ-TABLE-COUNT)
054500               MOVE 1          TO FREQ-COUNT(FREQ-TABLE-COUNT).
054600       3300-EXIT.
054700           EXIT.
054800       3310-SCAN-FREQ-ENTRY.
054900           IF FREQ-DESCRIPTION(WS-FREQ-SUB) = TXN-DESCRIPTION
055000           AND FREQ-AMOUNT(WS-FREQ-SUB)      = TXN-AMOUNT
055100               ADD 1 TO FREQ-COUNT(WS-FREQ-SUB)
055200               MOVE 1 TO WS-FREQ-FOUND-SW
055300           ELSE
055400               ADD 1 TO WS-FREQ-SUB.
055500       3310-EXIT.
055600           EXIT.
055700*
055800*    CLASSIFICATION COUNTS - PRESERVED AS CODED IN THE SOURCE
055900*    SYSTEM.  NOTE THE PREDICATES ARE INVERTED FROM THE SIGNED-
056000*    AMOUNT RULE ABOVE (DEBIT TEST IS AMOUNT < 0) - DO NOT "FIX"
056100*    THIS, THE DOWNSTREAM AUDIT TOOLS EXPECT IT AS-IS. TKT-0140.
056200*
056300       4100-GET-DEBIT-TRANSACTIONS.
056400           MOVE 0 TO WS-DEBIT-COUNT.
056500           COMPUTE WS-DEBIT-TOTAL = 0.
056600           MOVE 1 TO WS-SCAN-SUB.
056700           PERFORM 4105-SCAN-DEBIT THRU 4105-EXIT
056800               UNTIL WS-SCAN-SUB > POOL-ENTRY-COUNT.
056900       4100-EXIT.
057000           EXIT.
057100       4105-SCAN-DEBIT.
057200           IF POOL-AMOUNT(WS-SCAN-SUB) < 0
057300               ADD 1 TO WS-DEBIT-COUNT
057400               ADD POOL-AMOUNT(WS-SCAN-SUB) TO WS-DEBIT-TOTAL.
057500           ADD 1 TO WS-SCAN-SUB.
057600       4105-EXIT.
057700           EXIT.
057800       4110-GET-CREDIT-TRANSACTIONS.
057900           MOVE 0 TO WS-CREDIT-COUNT.
058000           COMPUTE WS-CREDIT-TOTAL = 0.
058100           MOVE 1 TO WS-SCAN-SUB.
058200           PERFORM 4115-SCAN-CREDIT THRU 4115-EXIT
058300               UNTIL WS-SCAN-SUB > POOL-ENTRY-COUNT.
058400           IF CCS-DEBUG-ON
058500               DISPLAY 'DEBIT-TAG QTY ' WS-DEBIT-COUNT
058600                   ' CREDIT-TAG QTY ' WS-CREDIT-COUNT UPON CRT.
058700       4110-EXIT.
058800           EXIT.
058900       4115-SCAN-CREDIT.
059000           IF POOL-AMOUNT(WS-SCAN-SUB) >= 0
059100               ADD 1 TO WS-CREDIT-COUNT
059200               ADD POOL-AMOUNT(WS-SCAN-SUB) TO WS-CREDIT-TOTAL.
059300           ADD 1 TO WS-SCAN-SUB.
059400       4115-EXIT.
059500           EXIT.
059600*
059700       4200-GET-BALANCE.
059800           COMPUTE SUM-BALANCE = 0.
059900           MOVE 1 TO WS-SCAN-SUB.
060000           PERFORM 4205-SCAN-BALANCE THRU 4205-EXIT
060100               UNTIL WS-SCAN-SUB > POOL-ENTRY-COUNT.
060200       4200-EXIT.
060300           EXIT.
060400       4205-SCAN-BALANCE.
060500           ADD POOL-AMOUNT(WS-SCAN-SUB) TO SUM-BALANCE.
060600           ADD 1 TO WS-SCAN-SUB.
060700       4205-EXIT.
060800           EXIT.
060900*
061000*    DIAGNOSTIC DATE-RANGE/AMOUNT-RANGE COUNTS - ONLY RUN WHEN
061100*    THE CORRESPONDING RUN PARM WAS SUPPLIED.  THE PRINTED
061200*    SUMMARY ITSELF ALWAYS COVERS THE WHOLE MERGED POOL.
061300*
061400       4300-GET-TRANSACTIONS-FROM-DATES.
061500           MOVE 0 TO WS-FDATE-COUNT.
061600           MOVE 1 TO WS-FDATE-SUB.
061700           PERFORM 4305-SCAN-ONE-DATE THRU 4305-EXIT
061800               UNTIL WS-FDATE-SUB > POOL-ENTRY-COUNT.
061900           IF CCS-DEBUG-ON
062000               DISPLAY 'DATE RANGE MATCHES ' WS-FDATE-COUNT
062100                   UPON CRT.
062200       4300-EXIT.
062300           EXIT.
062400       4305-SCAN-ONE-DATE.
062500           IF POOL-DATE(WS-FDATE-SUB) >= DATE-FROM-PARM
062600           AND POOL-DATE(WS-FDATE-SUB) <= DATE-TO-PARM
062700               ADD 1 TO WS-FDATE-COUNT.
062800           ADD 1 TO WS-FDATE-SUB.
062900       4305-EXIT.
063000           EXIT.
063100       4310-GET-TRANSACTIONS-FROM-AMOUNTS.
063200           MOVE 0 TO WS-FAMT-COUNT.
063300           MOVE 1 TO WS-FAMT-SUB.
063400           PERFORM 4315-SCAN-ONE-AMOUNT THRU 4315-EXIT
063500               UNTIL WS-FAMT-SUB > POOL-ENTRY-COUNT.
063600           IF CCS-DEBUG-ON
063700               DISPLAY 'AMOUNT RANGE MATCHES ' WS-FAMT-COUNT
063800                   UPON CRT.
063900       4310-EXIT.
064000           EXIT.
064100       4315-SCAN-ONE-AMOUNT.
064200           IF POOL-AMOUNT(WS-FAMT-SUB) >= AMT-FROM-PARM
064300           AND POOL-AMOUNT(WS-FAMT-SUB) <= AMT-TO-PARM
064400               ADD 1 TO WS-FAMT-COUNT.
064500           ADD 1 TO WS-FAMT-SUB.
064600       4315-EXIT.
064700           EXIT.
064800*
064900*    DAYS-SIZE - RECOMPUTED BY SCAN RATHER THAN TRUSTING SORT
065000*    ORDER, PER AUDIT TKT-0233.  USES THE HAND-ROLLED ABSOLUTE
065100*    DAY NUMBER BELOW SINCE THIS SHOP'S COMPILER HAS NO DATE
065200*    INTRINSIC FUNCTIONS.
065300*
065400       4400-GET-DAYS-SIZE.
065500           IF POOL-ENTRY-COUNT = 0
065600               MOVE 0 TO WS-DAYS-SIZE
065700           ELSE
065800               MOVE POOL-DATE(1) TO WS-MAX-DATE
065900               MOVE POOL-DATE(1) TO WS-MIN-DATE
066000               MOVE 1 TO WS-DAYS-SUB
066100               PERFORM 4410-SCAN-MIN-MAX-DATE THRU 4410-EXIT
066200                   UNTIL WS-DAYS-SUB > POOL-ENTRY-COUNT
066300               MOVE WS-MAX-DATE TO WS-CALC-DATE
066400               PERFORM 4450-CALC-ABSOLUTE-DAY-NUMBER
066500                   THRU 4450-EXIT
066600               MOVE WS-ABS-DAY-NUM TO WS-MAX-ABS-DAY
066700               MOVE WS-MIN-DATE TO WS-CALC-DATE
066800               PERFORM 4450-CALC-ABSOLUTE-DAY-NUMBER
066900                   THRU 4450-EXIT
067000               MOVE WS-ABS-DAY-NUM TO WS-MIN-ABS-DAY
067100               COMPUTE WS-DAYS-SIZE =
067200                   WS-MAX-ABS-DAY - WS-MIN-ABS-DAY + 1.
067300       4400-EXIT.
067400           EXIT.
067500       4410-SCAN-MIN-MAX-DATE.
067600           IF POOL-DATE(WS-DAYS-SUB) > WS-MAX-DATE
067700               MOVE POOL-DATE(WS-DAYS-SUB) TO WS-MAX-DATE.
067800           IF POOL-DATE(WS-DAYS-SUB) < WS-MIN-DATE
067900               MOVE POOL-DATE(WS-DAYS-SUB) TO WS-MIN-DATE.
068000           ADD 1 TO WS-DAYS-SUB.
068100       4410-EXIT.
068200           EXIT.
068300*
068400       4450-CALC-ABSOLUTE-DAY-NUMBER.
068500           PERFORM 4460-TEST-LEAP-YEAR THRU 4460-EXIT.
068600           COMPUTE WS-ABS-DAY-NUM =
068700               (WS-CALC-YYYY * 365)
068800             + (WS-CALC-YYYY / 4)
068900             - (WS-CALC-YYYY / 100)
069000             + (WS-CALC-YYYY / 400)
069100             + CUM-DAYS(WS-CALC-MM)
069200             + WS-CALC-DD.
069300           IF WS-CALC-MM > 2 AND WS-LEAP-YEAR-SW = 1
069400               ADD 1 TO WS-ABS-DAY-NUM.
069500       4450-EXIT.
069600           EXIT.
069700*
069800*    Y2K REGRESSION TKT-0390 - CENTURY YEARS MUST FAIL THE LEAP
069900*    TEST UNLESS ALSO DIVISIBLE BY 400 (1900 IS NOT A LEAP YEAR).
070000*
070100       4460-TEST-LEAP-YEAR.
070200           MOVE 0 TO WS-LEAP-YEAR-SW.
070300           DIVIDE WS-CALC-YYYY BY 4
070400               GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM.
070500           IF WS-DIV-REM = 0
070600               MOVE 1 TO WS-LEAP-YEAR-SW
070700               DIVIDE WS-CALC-YYYY BY 100
070800                   GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM
070900               IF WS-DIV-REM = 0
071000                   MOVE 0 TO WS-LEAP-YEAR-SW
071100                   DIVIDE WS-CALC-YYYY BY 400
071200                       GIVING WS-DIV-QUOT REMAINDER WS-DIV-REM
071300                   IF WS-DIV-REM = 0
071400                       MOVE 1 TO WS-LEAP-YEAR-SW.
071500       4460-EXIT.
071600           EXIT.
071700*
071800       4500-GET-AVERAGE-TRANSACTION.
071900           IF POOL-ENTRY-COUNT = 0
072000               MOVE 0 TO SUM-AVG-TRANSACTION
072100           ELSE
072200               COMPUTE SUM-AVG-TRANSACTION ROUNDED =
072300                   SUM-BALANCE / POOL-ENTRY-COUNT.
072400       4500-EXIT.
072500           EXIT.
072600*
072700       4510-GET-AVERAGE-DAY.
072800           PERFORM 4400-GET-DAYS-SIZE THRU 4400-EXIT.
072900           IF POOL-ENTRY-COUNT = 0 OR WS-DAYS-SIZE = 0
073000               MOVE 0 TO SUM-AVG-DAY
073100           ELSE
073200               COMPUTE SUM-AVG-DAY ROUNDED =
073300                   SUM-BALANCE / WS-DAYS-SIZE.
073400       4510-EXIT.
073500           EXIT.
073600*
073700       4520-GET-AVERAGE-WEEK.
073800           COMPUTE SUM-AVG-WEEK ROUNDED = SUM-AVG-DAY * 7.
073900       4520-EXIT.
074000           EXIT.
074100*
074200*    AVERAGE OVER A REQUESTED DATE RANGE - DENOMINATOR IS THE
074300*    RAW RANGE LENGTH REQUESTED, NOT THE DATA EXTENT, SO ZERO-
074400*    ACTIVITY DAYS IN THE RANGE STILL COUNT. DIAGNOSTIC ONLY.
074500*
074600       4530-GET-AVERAGE-FROM-RANGE.
074700           MOVE 0 TO WS-RANGE-COUNT.
074800           COMPUTE WS-RANGE-TOTAL = 0.
074900           MOVE 1 TO WS-RANGE-SUB.
075000           PERFORM 4535-SCAN-DATE-RANGE-SUM THRU 4535-EXIT
075100               UNTIL WS-RANGE-SUB > POOL-ENTRY-COUNT.
075200           MOVE DATE-FROM-PARM TO WS-CALC-DATE.
075300           PERFORM 4450-CALC-ABSOLUTE-DAY-NUMBER THRU 4450-EXIT.
075400           MOVE WS-ABS-DAY-NUM TO WS-RANGE-FROM-ABS.
075500           MOVE DATE-TO-PARM TO WS-CALC-DATE.
075600           PERFORM 4450-CALC-ABSOLUTE-DAY-NUMBER THRU 4450-EXIT.
075700           MOVE WS-ABS-DAY-NUM TO WS-RANGE-TO-ABS.
075800           COMPUTE WS-RANGE-DAYS =
075900               WS-RANGE-TO-ABS - WS-RANGE-FROM-ABS + 1.
076000           IF WS-RANGE-DAYS > 0
076100               COMPUTE WS-RANGE-AVG ROUNDED =
076200                   WS-RANGE-TOTAL / WS-RANGE-DAYS
076300           ELSE
076400               MOVE 0 TO WS-RANGE-AVG.
076500           IF CCS-DEBUG-ON
076600               DISPLAY 'AVERAGE OVER RANGE ' WS-RANGE-AVG
076700                   UPON CRT.
076800       4530-EXIT.
076900           EXIT.
077000       4535-SCAN-DATE-RANGE-SUM.
077100           IF POOL-DATE(WS-RANGE-SUB) >= DATE-FROM-PARM
077200           AND POOL-DATE(WS-RANGE-SUB) <= DATE-TO-PARM
077300               ADD 1 TO WS-RANGE-COUNT
077400               ADD POOL-AMOUNT(WS-RANGE-SUB) TO WS-RANGE-TOTAL.
077500           ADD 1 TO WS-RANGE-SUB.
077600       4535-EXIT.
077700           EXIT.
077800*
077900*    SAMPLE STANDARD DEVIATION, N-1 DENOMINATOR.  NO SQRT
078000*    INTRINSIC ON THIS COMPILER - NEWTON-RAPHSON BELOW.
078100*
078200       4600-GET-STANDARD-DEVIATION.
078300           IF POOL-ENTRY-COUNT < 2
078400               MOVE 0 TO SUM-STD-DEVIATION
078500           ELSE
078600               PERFORM 4500-GET-AVERAGE-TRANSACTION THRU 4500-EXIT
078700               COMPUTE WS-SUMSQ = 0
078800               MOVE 1 TO WS-STDEV-SUB
078900               PERFORM 4610-ACCUM-SUMSQ THRU 4610-EXIT
079000                   UNTIL WS-STDEV-SUB > POOL-ENTRY-COUNT
079100               COMPUTE WS-VARIANCE ROUNDED =
079200                   WS-SUMSQ / (POOL-ENTRY-COUNT - 1)
079300               MOVE WS-VARIANCE TO WS-SQRT-X
079400               PERFORM 4650-COMPUTE-SQUARE-ROOT THRU 4650-EXIT
079500               MOVE WS-SQRT-RESULT TO SUM-STD-DEVIATION.
079600       4600-EXIT.
079700           EXIT.
079800       4610-ACCUM-SUMSQ.
079900           COMPUTE WS-DEVIATION =
080000               POOL-AMOUNT(WS-STDEV-SUB) - SUM-AVG-TRANSACTION.
080100           COMPUTE WS-SUMSQ =
080200               WS-SUMSQ + (WS-DEVIATION * WS-DEVIATION).
080300           ADD 1 TO WS-STDEV-SUB.
080400       4610-EXIT.
080500           EXIT.
080600*
080700       4650-COMPUTE-SQUARE-ROOT.
080800           IF WS-SQRT-X <= 0
080900               MOVE 0 TO WS-SQRT-RESULT
081000           ELSE
081100               MOVE WS-SQRT-X TO WS-SQRT-GUESS
081200               PERFORM 4660-SQRT-ITERATE THRU 4660-EXIT 20 TIMES
081300               MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
081400       4650-EXIT.
081500           EXIT.
081600       4660-SQRT-ITERATE.
081700           COMPUTE WS-SQRT-GUESS ROUNDED =
081800               (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
081900       4660-EXIT.
082000           EXIT.
082100*
082200*    MOST/LEAST EXPENSIVE - TIES KEEP THE LATER-SCANNED ENTRY,
082300*    SO THE COMPARE MUST BE >= / <=, NOT A STRICT > / <.
082400*
082500       4700-GET-MOST-EXPENSIVE.
082600           IF POOL-ENTRY-COUNT = 0
082700               MOVE 'Y' TO SUM-NO-DATA-SW
082800           ELSE
082900               MOVE POOL-AMOUNT(1) TO WS-MOST-EXP-AMT
083000               MOVE POOL-DESCRIPTION(1) TO WS-MOST-EXP-DESC
083100               MOVE 1 TO WS-EXP-SUB
083200               PERFORM 4705-SCAN-MOST-EXPENSIVE THRU 4705-EXIT
083300                   UNTIL WS-EXP-SUB > POOL-ENTRY-COUNT
083400               MOVE WS-MOST-EXP-DESC TO SUM-MOST-EXPENSIVE-DESC
083500               MOVE WS-MOST-EXP-AMT  TO SUM-MOST-EXPENSIVE-AMT.
083600       4700-EXIT.
083700           EXIT.
083800       4705-SCAN-MOST-EXPENSIVE.
083900           IF POOL-AMOUNT(WS-EXP-SUB) >= WS-MOST-EXP-AMT
084000               MOVE POOL-AMOUNT(WS-EXP-SUB) TO WS-MOST-EXP-AMT
084100               MOVE POOL-DESCRIPTION(WS-EXP-SUB)
084200                   TO WS-MOST-EXP-DESC.
084300           ADD 1 TO WS-EXP-SUB.
084400       4705-EXIT.
084500           EXIT.
084600       4710-GET-LEAST-EXPENSIVE.
084700           IF POOL-ENTRY-COUNT = 0
084800               MOVE 'Y' TO SUM-NO-DATA-SW
084900           ELSE
085000               MOVE POOL-AMOUNT(1) TO WS-LEAST-EXP-AMT
085100               MOVE POOL-DESCRIPTION(1) TO WS-LEAST-EXP-DESC
085200               MOVE 1 TO WS-EXP-SUB
085300               PERFORM 4715-SCAN-LEAST-EXPENSIVE THRU 4715-EXIT
085400                   UNTIL WS-EXP-SUB > POOL-ENTRY-COUNT
085500               MOVE WS-LEAST-EXP-DESC TO SUM-LEAST-EXPENSIVE-DESC
085600               MOVE WS-LEAST-EXP-AMT  TO SUM-LEAST-EXPENSIVE-AMT.
085700       4710-EXIT.
085800           EXIT.
085900       4715-SCAN-LEAST-EXPENSIVE.
086000           IF POOL-AMOUNT(WS-EXP-SUB) <= WS-LEAST-EXP-AMT
086100               MOVE POOL-AMOUNT(WS-EXP-SUB) TO WS-LEAST-EXP-AMT
086200               MOVE POOL-DESCRIPTION(WS-EXP-SUB)
086300                   TO WS-LEAST-EXP-DESC.
086400           ADD 1 TO WS-EXP-SUB.
086500       4715-EXIT.
086600           EXIT.
086700*
086800*    MOST COMMON - SAME >= TIE RULE, OVER THE FREQUENCY TABLE
086900*    BUILT DURING INSERTION RATHER THAN A FRESH POOL SCAN.
087000*
087100       4800-GET-MOST-COMMON-TRANSACTION.
087200           IF FREQ-TABLE-COUNT = 0
087300               MOVE 'Y' TO SUM-NO-DATA-SW
087400           ELSE
087500               MOVE FREQ-COUNT(1) TO WS-COMMON-FREQ
087600               MOVE FREQ-DESCRIPTION(1) TO WS-COMMON-DESC
087700               MOVE 1 TO WS-COMMON-SUB
087800               PERFORM 4805-SCAN-MOST-COMMON THRU 4805-EXIT
087900                   UNTIL WS-COMMON-SUB > FREQ-TABLE-COUNT
088000               MOVE WS-COMMON-DESC TO SUM-MOST-COMMON-DESC
088100               MOVE WS-COMMON-FREQ TO SUM-MOST-COMMON-FREQ.
088200       4800-EXIT.
088300           EXIT.
088400       4805-SCAN-MOST-COMMON.
088500           IF FREQ-COUNT(WS-COMMON-SUB) >= WS-COMMON-FREQ
088600               MOVE FREQ-COUNT(WS-COMMON-SUB) TO WS-COMMON-FREQ
088700               MOVE FREQ-DESCRIPTION(WS-COMMON-SUB)
088800                   TO WS-COMMON-DESC.
088900           ADD 1 TO WS-COMMON-SUB.
089000       4805-EXIT.
089100           EXIT.
089200*
089300*    EQUAL-TO COUNT - DESC+AMOUNT EQUALITY AGAINST THE RUN-PARM
089400*    TARGET, CASE-SENSITIVE, SAME PREDICATE AS THE FREQUENCY SCAN
089500*    AT 3310.  DIAGNOSTIC ONLY - DOES NOT TOUCH THE POOL. CCS-124.
089600*
089700       4930-GET-TRANSACTIONS-EQUAL-TO.
089800           MOVE 0 TO WS-EQUAL-MATCH-COUNT.
089900           MOVE 1 TO WS-EQUAL-SUB.
090000           PERFORM 4931-SCAN-EQUAL-TO THRU 4931-EXIT
090100               UNTIL WS-EQUAL-SUB > POOL-ENTRY-COUNT.
090200           IF CCS-DEBUG-ON
090300               DISPLAY 'EQUAL-TO MATCHES ' WS-EQUAL-MATCH-COUNT
090400                   UPON CRT.
090500       4930-EXIT.
090600           EXIT.
090700       4931-SCAN-EQUAL-TO.
090800           IF POOL-DESCRIPTION(WS-EQUAL-SUB) = EQUAL-DESC-PARM
090900           AND POOL-AMOUNT(WS-EQUAL-SUB)      = EQUAL-AMT-PARM
091000               ADD 1 TO WS-EQUAL-MATCH-COUNT.
091100           ADD 1 TO WS-EQUAL-SUB.
091200       4931-EXIT.
091300           EXIT.
091400*
091500*    REMOVE-BY-EQUIVALENCE - SAME DESC+AMOUNT PREDICATE AS ABOVE,
091600*    BUT PHYSICALLY COMPACTS THE POOL LIKE THE KEYWORD REMOVE AT
091700*    4910 DOES.  AUTH/POSTED SUB-COUNTS ARE ADJUSTED THE SAME WAY.
091800*    THE FREQUENCY TABLE IS NOT TOUCHED, SAME AS 4910. CCS-124.
091900*
092000       4935-REMOVE-TRANSACTIONS-BY-EQUIVALENCE.
092100           MOVE 1 TO WS-EQUIV-SUB.
092200           PERFORM 4936-SCAN-AND-REMOVE-EQUIV THRU 4936-EXIT
092300               UNTIL WS-EQUIV-SUB > POOL-ENTRY-COUNT.
092400       4935-EXIT.
092500           EXIT.
092600       4936-SCAN-AND-REMOVE-EQUIV.
092700           IF POOL-DESCRIPTION(WS-EQUIV-SUB) = EQUAL-DESC-PARM
092800           AND POOL-AMOUNT(WS-EQUIV-SUB)      = EQUAL-AMT-PARM
092900               PERFORM 4937-COMPACT-EQUIV-ENTRY THRU 4937-EXIT
093000           ELSE
093100               ADD 1 TO WS-EQUIV-SUB.
093200       4936-EXIT.
093300           EXIT.
093400       4937-COMPACT-EQUIV-ENTRY.
093500           IF POOL-AUTHORIZED-FLAG(WS-EQUIV-SUB) = 'Y'
093600               SUBTRACT 1 FROM POOL-AUTHORIZED-COUNT
093700           ELSE
093800               SUBTRACT 1 FROM POOL-POSTED-COUNT.
093900           MOVE WS-EQUIV-SUB TO WS-COMPACT-SUB.
094000           PERFORM 4918-SHIFT-ONE-UP THRU 4918-EXIT
094100               UNTIL WS-COMPACT-SUB >= POOL-ENTRY-COUNT.
094200           SUBTRACT 1 FROM POOL-ENTRY-COUNT.
094300       4937-EXIT.
094400           EXIT.
094500*
094600*    FOLD A WORKING FIELD TO UPPER CASE FOR CASE-INSENSITIVE
094700*    COMPARES.  USES THE CLASS TEST SO A FIELD THAT IS ALREADY
094800*    ALL-UPPER OR NUMERIC SKIPS THE CONVERT.
094900*
095000       4950-FOLD-TO-UPPER.
095100           INSPECT WS-FOLD-FIELD
095200               CONVERTING WS-CASE-LOWER TO WS-CASE-UPPER.
095300       4950-EXIT.
095400           EXIT.
095500*
095600*    GENERIC TRAILING-SPACE LENGTH AND SUBSTRING-CONTAINS
095700*    HELPERS, SHARED BY THE KEYWORD FILTER AND REMOVE RULES.
095800*
095900       4920-CALC-FIELD-LENGTH.
096000           MOVE 40 TO WS-LEN-RESULT.
096100           PERFORM 4921-SHRINK-TRAILING-SPACE THRU 4921-EXIT
096200               UNTIL WS-LEN-RESULT = 0
096300                  OR WS-LEN-FIELD(WS-LEN-RESULT:1) NOT = SPACE.
096400       4920-EXIT.
096500           EXIT.
096600       4921-SHRINK-TRAILING-SPACE.
096700           SUBTRACT 1 FROM WS-LEN-RESULT.
096800       4921-EXIT.
096900           EXIT.
097000       4907-CHECK-CONTAINS.
097100           MOVE 'N' TO WS-CONTAINS-SW.
097200           IF WS-CONTAINS-NEEDLE-LEN > 0
097300           AND WS-CONTAINS-NEEDLE-LEN <= 40
097400               COMPUTE WS-CONTAINS-MAXPOS =
097500                   41 - WS-CONTAINS-NEEDLE-LEN
097600               MOVE 1 TO WS-CONTAINS-POS
097700               PERFORM 4908-SCAN-ONE-POSITION THRU 4908-EXIT
097800                   UNTIL WS-CONTAINS-POS > WS-CONTAINS-MAXPOS
097900                      OR WS-CONTAINS-SW = 'Y'.
098000       4907-EXIT.
098100           EXIT.
098200       4908-SCAN-ONE-POSITION.
098300           IF WS-CONTAINS-HAYSTACK
098400                   (WS-CONTAINS-POS:WS-CONTAINS-NEEDLE-LEN)
098500              = WS-CONTAINS-NEEDLE(1:WS-CONTAINS-NEEDLE-LEN)
098600               MOVE 'Y' TO WS-CONTAINS-SW
098700           ELSE
098800               ADD 1 TO WS-CONTAINS-POS.
098900       4908-EXIT.
099000           EXIT.
099100*
099200*    DESCRIPTION KEYWORD FILTER - CASE-INSENSITIVE EQUALS, OR
099300*    (IF NOT EQUAL) A CASE-SENSITIVE SUBSTRING CONTAINS.  THIS
099400*    ASYMMETRY IS AS DESIGNED UPSTREAM - NOT A TYPO. TKT-0512.
099500*
099600       4900-GET-TRANSACTIONS-BY-DESCRIPTION.
099700           MOVE 0 TO WS-DESC-MATCH-COUNT.
099800           MOVE KEYWORD-FILTER-PARM TO WS-LEN-FIELD.
099900           PERFORM 4920-CALC-FIELD-LENGTH THRU 4920-EXIT.
100000           MOVE WS-LEN-RESULT TO WS-CONTAINS-NEEDLE-LEN.
100100           MOVE KEYWORD-FILTER-PARM TO WS-FOLD-FIELD.
100200           PERFORM 4950-FOLD-TO-UPPER THRU 4950-EXIT.
100300           MOVE WS-FOLD-FIELD TO WS-KEYWORD-FOLDED.
100400           MOVE 1 TO WS-DESC-SUB.
100500           PERFORM 4905-SCAN-BY-DESCRIPTION THRU 4905-EXIT
100600               UNTIL WS-DESC-SUB > POOL-ENTRY-COUNT.
100700           IF CCS-DEBUG-ON
100800               DISPLAY 'KEYWORD FILTER MATCHES '
100900                   WS-DESC-MATCH-COUNT UPON CRT.
101000       4900-EXIT.
101100           EXIT.
101200       4905-SCAN-BY-DESCRIPTION.
101300           MOVE POOL-DESCRIPTION(WS-DESC-SUB) TO WS-FOLD-FIELD.
101400           PERFORM 4950-FOLD-TO-UPPER THRU 4950-EXIT.
101500           IF WS-FOLD-FIELD = WS-KEYWORD-FOLDED
101600               ADD 1 TO WS-DESC-MATCH-COUNT
101700           ELSE
101800               MOVE POOL-DESCRIPTION(WS-DESC-SUB)
101900                   TO WS-CONTAINS-HAYSTACK
102000               MOVE KEYWORD-FILTER-PARM TO WS-CONTAINS-NEEDLE
102100               PERFORM 4907-CHECK-CONTAINS THRU 4907-EXIT
102200               IF WS-CONTAINS-SW = 'Y'
102300                   ADD 1 TO WS-DESC-MATCH-COUNT.
102400           ADD 1 TO WS-DESC-SUB.
102500       4905-EXIT.
102600           EXIT.
102700*
102800*    REMOVE-BY-KEYWORD - FULLY CASE-INSENSITIVE CONTAINS, AND
102900*    THIS ONE ACTUALLY COMPACTS THE POOL (UNLIKE THE FILTER
103000*    ABOVE, WHICH ONLY COUNTS).  AUTH/POSTED COUNTS MUST BE
103100*    ADJUSTED SO THE PRINTED TOTALS MATCH THE TRIMMED POOL.
103200*
103300       4910-REMOVE-TRANSACTIONS-BY-KEYWORD.
103400           MOVE EXCLUDE-KEYWORD-PARM TO WS-LEN-FIELD.
103500           PERFORM 4920-CALC-FIELD-LENGTH THRU 4920-EXIT.
103600           MOVE WS-LEN-RESULT TO WS-CONTAINS-NEEDLE-LEN.
103700           MOVE EXCLUDE-KEYWORD-PARM TO WS-FOLD-FIELD.
103800           PERFORM 4950-FOLD-TO-UPPER THRU 4950-EXIT.
103900           MOVE WS-FOLD-FIELD TO WS-CONTAINS-NEEDLE.
104000           MOVE 1 TO WS-REMOVE-SUB.
104100           PERFORM 4915-SCAN-AND-REMOVE THRU 4915-EXIT
104200               UNTIL WS-REMOVE-SUB > POOL-ENTRY-COUNT.
104300       4910-EXIT.
104400           EXIT.
104500       4915-SCAN-AND-REMOVE.
104600           MOVE POOL-DESCRIPTION(WS-REMOVE-SUB) TO WS-FOLD-FIELD.
104700           PERFORM 4950-FOLD-TO-UPPER THRU 4950-EXIT.
104800           MOVE WS-FOLD-FIELD TO WS-CONTAINS-HAYSTACK.
104900           PERFORM 4907-CHECK-CONTAINS THRU 4907-EXIT.
105000           IF WS-CONTAINS-SW = 'Y'
105100               PERFORM 4917-COMPACT-ONE-ENTRY THRU 4917-EXIT
105200           ELSE
105300               ADD 1 TO WS-REMOVE-SUB.
105400       4915-EXIT.
105500           EXIT.
105600       4917-COMPACT-ONE-ENTRY.
105700           IF POOL-AUTHORIZED-FLAG(WS-REMOVE-SUB) = 'Y'
105800               SUBTRACT 1 FROM POOL-AUTHORIZED-COUNT
105900           ELSE
106000               SUBTRACT 1 FROM POOL-POSTED-COUNT.
106100           MOVE WS-REMOVE-SUB TO WS-COMPACT-SUB.
106200           PERFORM 4918-SHIFT-ONE-UP THRU 4918-EXIT
106300               UNTIL WS-COMPACT-SUB >= POOL-ENTRY-COUNT.
106400           SUBTRACT 1 FROM POOL-ENTRY-COUNT.
106500       4917-EXIT.
106600           EXIT.
106700       4918-SHIFT-ONE-UP.
106800           COMPUTE WS-COMPACT-NEXT = WS-COMPACT-SUB + 1.
106900           MOVE POOL-TABLE(WS-COMPACT-NEXT)
107000               TO POOL-TABLE(WS-COMPACT-SUB).
107100           ADD 1 TO WS-COMPACT-SUB.
107200       4918-EXIT.
107300           EXIT.
107400*
107500*    COLUMNAR SUMMARY REPORT - ONE WRITE PER LINE, NO CONTROL
107600*    BREAKS, SINCE THE POOL IS ALREADY MERGED BEFORE WE GET
107700*    HERE.  SUM-RECORD IS FILLED FIRST SO THE REPORT AND THE
107800*    STATEMENT-SUMMARY RECORD ALWAYS AGREE.
107900*
108000       6000-PRODUCE-SUMMARY-REPORT.
108100           MOVE POOL-ENTRY-COUNT      TO SUM-TOTAL-COUNT.
108200           MOVE POOL-AUTHORIZED-COUNT TO SUM-AUTHORIZED-COUNT.
108300           MOVE POOL-POSTED-COUNT     TO SUM-POSTED-COUNT.
108400           PERFORM 6010-WRITE-TITLE THRU 6010-EXIT.
108500           PERFORM 6020-WRITE-RULE THRU 6020-EXIT.
108600           PERFORM 6030-WRITE-TOTAL THRU 6030-EXIT.
108700           PERFORM 6040-WRITE-AUTH THRU 6040-EXIT.
108800           PERFORM 6050-WRITE-POSTED THRU 6050-EXIT.
108900           PERFORM 6060-WRITE-BALANCE THRU 6060-EXIT.
109000           PERFORM 6070-WRITE-AVERAGES THRU 6070-EXIT.
109100           PERFORM 6080-WRITE-MOST-LEAST THRU 6080-EXIT.
109200           PERFORM 6090-WRITE-MOST-COMMON THRU 6090-EXIT.
109300           PERFORM 6020-WRITE-RULE THRU 6020-EXIT.
109400       6000-EXIT.
109500           EXIT.
109600       6010-WRITE-TITLE.
109700           MOVE RPT-LINE-TITLE TO RPT-REC.
109800           WRITE RPT-REC.
109900       6010-EXIT.
110000           EXIT.
110100       6020-WRITE-RULE.
110200           MOVE RPT-LINE-RULE TO RPT-REC.
110300           WRITE RPT-REC.
110400       6020-EXIT.
110500           EXIT.
110600       6030-WRITE-TOTAL.
110700           MOVE SUM-TOTAL-COUNT TO RPT-TOTAL-COUNT.
110800           MOVE RPT-LINE-TOTAL TO RPT-REC.
110900           WRITE RPT-REC.
111000       6030-EXIT.
111100           EXIT.
111200       6040-WRITE-AUTH.
111300           MOVE SUM-AUTHORIZED-COUNT TO RPT-AUTH-COUNT.
111400           MOVE RPT-LINE-AUTH TO RPT-REC.
111500           WRITE RPT-REC.
111600       6040-EXIT.
111700           EXIT.
111800       6050-WRITE-POSTED.
111900           MOVE SUM-POSTED-COUNT TO RPT-POSTED-COUNT.
112000           MOVE RPT-LINE-POSTED TO RPT-REC.
112100           WRITE RPT-REC.
112200       6050-EXIT.
112300           EXIT.
112400       6060-WRITE-BALANCE.
112500           MOVE SUM-BALANCE TO RPT-BALANCE-AMT.
112600           MOVE RPT-LINE-BALANCE TO RPT-REC.
112700           WRITE RPT-REC.
112800       6060-EXIT.
112900           EXIT.
113000       6070-WRITE-AVERAGES.
113100           MOVE SUM-AVG-TRANSACTION TO RPT-AVG-TXN-AMT.
113200           MOVE RPT-LINE-AVG-TXN TO RPT-REC.
113300           WRITE RPT-REC.
113400           MOVE SUM-AVG-DAY TO RPT-AVG-DAY-AMT.
113500           MOVE RPT-LINE-AVG-DAY TO RPT-REC.
113600           WRITE RPT-REC.
113700           MOVE SUM-AVG-WEEK TO RPT-AVG-WEEK-AMT.
113800           MOVE RPT-LINE-AVG-WEEK TO RPT-REC.
113900           WRITE RPT-REC.
114000           MOVE SUM-STD-DEVIATION TO RPT-STDDEV-AMT.
114100           MOVE RPT-LINE-STDDEV TO RPT-REC.
114200           WRITE RPT-REC.
114300       6070-EXIT.
114400           EXIT.
114500       6080-WRITE-MOST-LEAST.
114600           IF SUM-NO-DATA
114700               GO TO 6080-EXIT.
114800           MOVE SUM-MOST-EXPENSIVE-DESC TO RPT-MOST-EXP-DESC.
114900           MOVE SUM-MOST-EXPENSIVE-AMT  TO RPT-MOST-EXP-AMT.
115000           MOVE RPT-LINE-MOST-EXP TO RPT-REC.
115100           WRITE RPT-REC.
115200           MOVE SUM-LEAST-EXPENSIVE-DESC TO RPT-LEAST-EXP-DESC.
115300           MOVE SUM-LEAST-EXPENSIVE-AMT  TO RPT-LEAST-EXP-AMT.
115400           MOVE RPT-LINE-LEAST-EXP TO RPT-REC.
115500           WRITE RPT-REC.
115600       6080-EXIT.
115700           EXIT.
115800       6090-WRITE-MOST-COMMON.
115900           IF SUM-NO-DATA
116000               GO TO 6090-EXIT.
116100           MOVE SUM-MOST-COMMON-DESC TO RPT-MOST-COMMON-DESC.
116200           MOVE SUM-MOST-COMMON-FREQ TO RPT-MOST-COMMON-FREQ.
116300           MOVE RPT-LINE-MOST-COMMON TO RPT-REC.
116400           WRITE RPT-REC.
116500       6090-EXIT.
116600           EXIT.
116700*
116800       9000-END-RUN.
116900           DISPLAY 'FINAL TOTALS FOR THIS RUN:' UPON CRT AT 0915.
117000           DISPLAY WS-FEED-READ-CTR ' READ FROM TXN-FEED  '
117100               UPON CRT AT 1025.
117200           DISPLAY WS-SECOND-READ-CTR ' READ FROM SECOND-FEED'
117300               UPON CRT AT 1125.
117400           DISPLAY POOL-ENTRY-COUNT ' IN MERGED POOL      '
117500               UPON CRT AT 1225.
117600           CLOSE TXN-FEED.
117700           CLOSE SUMMARY-RPT.
117800           STOP RUN.
