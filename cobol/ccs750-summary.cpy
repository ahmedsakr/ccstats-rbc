000100*****************************************************************
000200*    CCS750-SUMMARY.CPY
000300*    STATEMENT-SUMMARY RECORD AND SUMMARY-REPORT PRINT LINES -
000400*    CREDIT CARD STATEMENT ANALYSIS.  ONE SUMMARY PER BATCH RUN,
000500*    NO CONTROL BREAKS - THE POOL IS MERGED BEFORE TOTALLING.
000600*****************************************************************
000700* HIST:  08/16/26  RV   CCS-118  INITIAL BUILD OF SUM-RECORD
000800* HIST:  08/23/26  RV   CCS-118  ADDED PRINT LINE TEMPLATES
000900* HIST:  08/25/26  RV   CCS-118  ADDED NO-DATA SWITCHES FOR
001000* HIST:                          EMPTY-POOL MOST/LEAST/COMMON
001100*****************************************************************
001200 01  SUM-RECORD.
001300     05  SUM-TOTAL-COUNT            PIC 9(5).
001400     05  SUM-AUTHORIZED-COUNT       PIC 9(5).
001500     05  SUM-POSTED-COUNT           PIC 9(5).
001600     05  SUM-BALANCE                PIC S9(9)V99 COMP-3.
001700     05  SUM-AVG-TRANSACTION        PIC S9(9)V99 COMP-3.
001800     05  SUM-AVG-DAY                PIC S9(9)V99 COMP-3.
001900     05  SUM-AVG-WEEK               PIC S9(9)V99 COMP-3.
002000     05  SUM-STD-DEVIATION          PIC S9(9)V9999 COMP-3.
002100     05  SUM-MOST-EXPENSIVE-DESC    PIC X(40).
002200     05  SUM-MOST-EXPENSIVE-AMT     PIC S9(9)V99 COMP-3.
002300     05  SUM-LEAST-EXPENSIVE-DESC   PIC X(40).
002400     05  SUM-LEAST-EXPENSIVE-AMT    PIC S9(9)V99 COMP-3.
002500     05  SUM-MOST-COMMON-DESC       PIC X(40).
002600     05  SUM-MOST-COMMON-FREQ       PIC 9(5).
002700     05  SUM-NO-DATA-SW             PIC X(1) VALUE 'N'.
002800         88  SUM-NO-DATA            VALUE 'Y'.
002900     05  FILLER                     PIC X(5).
003000*
003100*    PRINT LINE TEMPLATES FOR SUMMARY-REPORT - EACH MOVED TO
003200*    RPT-REC AND WRITTEN BY CCS750 PARAGRAPH 6000 AND RANGE.
003300*
003400 01  RPT-LINE-TITLE.
003500     05  FILLER                     PIC X(38) VALUE
003600             'CREDIT CARD STATEMENT ANALYSIS SUMMARY'.
003700 01  RPT-LINE-RULE.
003800     05  FILLER                     PIC X(66) VALUE ALL '-'.
003900 01  RPT-LINE-TOTAL.
004000     05  FILLER                     PIC X(30) VALUE
004100             'TOTAL TRANSACTIONS .......... '.
004200     05  RPT-TOTAL-COUNT            PIC ZZZZ9.
004300 01  RPT-LINE-AUTH.
004400     05  FILLER                     PIC X(30) VALUE
004500             '  AUTHORIZED ................ '.
004600     05  RPT-AUTH-COUNT             PIC ZZZZ9.
004700 01  RPT-LINE-POSTED.
004800     05  FILLER                     PIC X(31) VALUE
004900             '  POSTED ..................... '.
005000     05  RPT-POSTED-COUNT           PIC ZZZZ9.
005100 01  RPT-LINE-BALANCE.
005200     05  FILLER                     PIC X(31) VALUE
005300             'NET BALANCE .................. '.
005400     05  RPT-BALANCE-AMT            PIC Z,ZZZ,ZZZ,ZZ9.99-.
005500 01  RPT-LINE-AVG-TXN.
005600     05  FILLER                     PIC X(32) VALUE
005700             'AVERAGE PER TRANSACTION ....... '.
005800     05  RPT-AVG-TXN-AMT            PIC Z,ZZZ,ZZZ,ZZ9.99-.
005900 01  RPT-LINE-AVG-DAY.
006000     05  FILLER                     PIC X(32) VALUE
006100             'AVERAGE PER DAY ............... '.
006200     05  RPT-AVG-DAY-AMT            PIC Z,ZZZ,ZZZ,ZZ9.99-.
006300 01  RPT-LINE-AVG-WEEK.
006400     05  FILLER                     PIC X(33) VALUE
006500             'AVERAGE PER WEEK ............... '.
006600     05  RPT-AVG-WEEK-AMT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
006700 01  RPT-LINE-STDDEV.
006800     05  FILLER                     PIC X(33) VALUE
006900             'STANDARD DEVIATION ............. '.
007000     05  RPT-STDDEV-AMT             PIC ZZZ,ZZZ,ZZ9.9999-.
007100 01  RPT-LINE-MOST-EXP.
007200     05  FILLER                     PIC X(33) VALUE
007300             'MOST EXPENSIVE ................. '.
007400     05  RPT-MOST-EXP-DESC          PIC X(40).
007500     05  FILLER                     PIC X(1) VALUE SPACE.
007600     05  RPT-MOST-EXP-AMT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
007700 01  RPT-LINE-LEAST-EXP.
007800     05  FILLER                     PIC X(33) VALUE
007900             'LEAST EXPENSIVE ................ '.
008000     05  RPT-LEAST-EXP-DESC         PIC X(40).
008100     05  FILLER                     PIC X(1) VALUE SPACE.
008200     05  RPT-LEAST-EXP-AMT          PIC Z,ZZZ,ZZZ,ZZ9.99-.
008300 01  RPT-LINE-MOST-COMMON.
008400     05  FILLER                     PIC X(33) VALUE
008500             'MOST COMMON TRANSACTION ........ '.
008600     05  RPT-MOST-COMMON-DESC       PIC X(40).
008700     05  FILLER                     PIC X(3) VALUE ' (X'.
008800     05  RPT-MOST-COMMON-FREQ       PIC ZZZZ9.
008900     05  FILLER                     PIC X(1) VALUE ')'.
